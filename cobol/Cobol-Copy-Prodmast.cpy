000100******************************************************************
000200** PRODUCT MASTER RECORD LAYOUT                                  *
000300** USED BY UPD2000 (TRANSACTION APPLY) AND RPT4000 (VALUATION    *
000400** REPORT) -- ANY PROGRAM THAT TOUCHES THE PRODUCT MASTER FILE   *
000500** COPIES THIS MEMBER RATHER THAN RESTATING THE LAYOUT.          *
000600**                                                                *
000700** 1986-02-11  RBT  ORIGINAL LAYOUT FOR STOREROOM REWRITE.       *
000800** 1991-07-30  LMK  ADDED PM-PRODUCT-CATEGORY PER AUDIT REQUEST. *
000900** 1999-01-08  CJH  Y2K -- CONFIRMED NO 2-DIGIT YEAR FIELDS IN   *
001000**                  THIS RECORD.  TICKET STOR-0447.              *
001100** 2003-05-19  DWP  WIDENED FILLER RESERVE, TICKET STOR-0622.    *
001200******************************************************************
001300*
001400    01  PM-PRODUCT-MASTER-RECORD.
001500        05  PM-PRODUCT-ID                   PIC 9(06).
001600        05  PM-PRODUCT-KEY REDEFINES
001700            PM-PRODUCT-ID                   PIC X(06).
001800        05  PM-PRODUCT-NAME                  PIC X(30).
001900        05  PM-PRODUCT-DESC                  PIC X(60).
002000        05  PM-PRICING-DATA.
002100            10  PM-UNIT-PRICE                PIC 9(07)V99.
002200        05  PM-INVENTORY-DATA.
002300            10  PM-ON-HAND-QTY               PIC 9(07).
002400        05  PM-PRODUCT-CATEGORY              PIC X(20).
002500        05  FILLER                           PIC X(06).
002600*

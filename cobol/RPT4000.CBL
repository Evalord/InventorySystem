000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.  RPT4000.
000400 AUTHOR.  L M KRAUSE.
000500 INSTALLATION.  MIDSTATE WAREHOUSING AND SUPPLY - DATA CENTER.
000600 DATE-WRITTEN.  03/02/87.
000700 DATE-COMPILED.
000800 SECURITY.  UNCLASSIFIED.
000900*
001000******************************************************************
001100** RPT4000 -- INVENTORY VALUATION REPORT                         *
001200**                                                                *
001300** RESEQUENCES THE UPDATED PRODUCT MASTER (PRODMSTO, WRITTEN BY  *
001400** UPD2000 IN ASCENDING PRODUCT-ID ORDER) INTO ASCENDING NAME     *
001500** ORDER, PRINTS ONE LINE PER PRODUCT WITH ITS EXTENDED VALUE,   *
001600** AND FOOTS THE REPORT WITH A GRAND TOTAL AND THE READ/ACCEPTED/*
001700** REJECTED TRANSACTION COUNTS HANDED FORWARD BY UPD2000.        *
001800**                                                                *
001900** CHANGE LOG                                                    *
002000** ----------                                                    *
002100** 1987-03-02  LMK  ORIGINAL PROGRAM FOR STOREROOM REWRITE.      *
002200** 1989-04-17  LMK  WIDENED QUANTITY COLUMN, WAREHOUSE B         *
002300**                  CUTOVER.                                     *
002400** 1991-07-30  LMK  ADDED CATEGORY COLUMN.                       *
002500** 1995-06-14  TGW  GRAND TOTAL WIDENED TO 9(11)V99, TICKET      *
002600**                  STOR-0211.                                   *
002700** 1998-10-05  CJH  Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS IN THIS *
002800**                  PROGRAM OR ITS FILES.  TICKET STOR-0440.     *
002900** 1999-03-11  CJH  READS RUNCNTS FOR THE TRANSACTION COUNT      *
003000**                  LINE RATHER THAN RERUNNING UPD2000.  TICKET  *
003100**                  STOR-0451.                                   *
003200** 2003-05-19  DWP  WIDENED MASTER RECORD FILLER TO MATCH        *
003300**                  UPD2000, TICKET STOR-0622.                   *
003400** 2014-08-22  DWP  GARBLED PRODUCT-ID ON PRODMSTO OR SORTWORK   *
003500**                  NOW SKIPPED RATHER THAN PRINTED, AND A       *
003600**                  GARBLED RUNCNTS HAND-OFF RECORD ZEROES THE   *
003700**                  COUNT LINE INSTEAD OF ABENDING.  TICKET      *
003800**                  STOR-0789.                                   *
003900** 2016-11-03  LMK  RECODED TO THRU-RANGE PERFORMS WITH EXIT     *
004000**                  PARAGRAPHS AND GO TO ON THE AT-END/GARBLED-  *
004100**                  RECORD BRANCHES, PER DP STANDARDS REVIEW.    *
004200**                  TICKET STOR-0811.                            *
004300******************************************************************
004400*
004500 ENVIRONMENT DIVISION.
004600*
004700 CONFIGURATION SECTION.
004800*
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100*
005200 INPUT-OUTPUT SECTION.
005300*
005400 FILE-CONTROL.
005500*
005600     SELECT PRODUCT-MASTER-OUT ASSIGN TO PRODMSTO.
005700     SELECT RUN-CONTROL        ASSIGN TO RUNCNTS
005800                               FILE STATUS IS RUNCNTS-FILE-STATUS.
005900     SELECT VALUATION-REPORT   ASSIGN TO VALURPT.
006000     SELECT SORTWORK           ASSIGN TO SRTWK01.
006100*
006200 DATA DIVISION.
006300*
006400 FILE SECTION.
006500*
006600 FD  PRODUCT-MASTER-OUT
006700     RECORDING MODE IS F.
006800*
006900 01  PM-IN-RECORD-AREA           PIC X(138).
007000*
007100 FD  RUN-CONTROL
007200     RECORDING MODE IS F.
007300*
007400 01  RUN-CONTROL-RECORD-AREA     PIC X(36).
007500*
007600 FD  VALUATION-REPORT.
007700*
007800 01  PRINT-AREA                  PIC X(132).
007900*
008000 SD  SORTWORK.
008100*
008200 01  SORT-WORK-AREA.
008300     05  SW-PRODUCT-ID           PIC 9(06).
008400     05  SW-PRODUCT-ID-ALPHA REDEFINES
008500         SW-PRODUCT-ID           PIC X(06).
008600     05  SW-PRODUCT-NAME         PIC X(30).
008700     05  SW-PRODUCT-DESC         PIC X(60).
008800     05  SW-UNIT-PRICE           PIC 9(07)V99.
008900     05  SW-ON-HAND-QTY          PIC 9(07).
009000     05  SW-PRODUCT-CATEGORY     PIC X(20).
009100     05  FILLER                  PIC X(06).
009200*
009300 WORKING-STORAGE SECTION.
009400*
009500 77  PAGE-COUNT                      PIC S9(3)   COMP VALUE ZERO.
009600 77  SPACE-CONTROL                   PIC S9(1)   COMP.
009700*
009800 01  SWITCHES.
009900     05  PRODMSTO-EOF-SWITCH     PIC X       VALUE "N".
010000         88  PRODMSTO-EOF                    VALUE "Y".
010100     05  SORTWORK-EOF-SWITCH     PIC X       VALUE "N".
010200         88  SORTWORK-EOF                    VALUE "Y".
010300     05  FILLER                  PIC X(03).
010400*
010500 01  FILE-STATUS-FIELDS.
010600     05  RUNCNTS-FILE-STATUS     PIC XX.
010700         88  RUNCNTS-SUCCESSFUL          VALUE "00".
010800     05  FILLER                  PIC X(02).
010900*
011000*    PRODUCT MASTER RECORD -- SAME LAYOUT UPD2000 WRITES, SO
011100*    BOTH PROGRAMS ALWAYS AGREE ON THE FILE.
011200     COPY PRODMAST.
011300*
011400*    RUN-CONTROL HAND-OFF RECORD, WRITTEN BY UPD2000'S LAST
011500*    STEP.  KEPT HERE RATHER THAN COPIED SINCE IT NEVER
011600*    OUTLIVES A SINGLE PAIR OF RUNS.
011700 01  RUN-CONTROL-RECORD.
011800     05  RC-COUNTS-GROUP.
011900         10  RC-TRANSACTIONS-READ        PIC 9(07).
012000         10  RC-TRANSACTIONS-ACCEPTED    PIC 9(07).
012100         10  RC-TRANSACTIONS-REJECTED    PIC 9(07).
012200     05  RC-COUNTS-ALPHA REDEFINES
012300         RC-COUNTS-GROUP             PIC X(21).
012400     05  FILLER                      PIC X(15).
012500*
012600 01  CALCULATED-FIELDS.
012700     05  WK-EXTENDED-VALUE           PIC S9(11)V99.
012800     05  WK-GRAND-TOTAL              PIC S9(11)V99 VALUE ZERO.
012900     05  FILLER                      PIC X(02).
013000*
013100 01  PRINT-FIELDS.
013200     05  LINES-ON-PAGE       PIC S9(3)   COMP VALUE +55.
013300     05  LINE-COUNT          PIC S9(3)   COMP VALUE +99.
013400     05  FILLER              PIC X(02).
013500*
013600 01  CURRENT-DATE-AND-TIME.
013700     05  CD-DATE-FIELD.
013800         10  CD-YEAR-2   PIC 99.
013900         10  CD-MONTH    PIC 99.
014000         10  CD-DAY      PIC 99.
014100     05  CD-CENTURY      PIC 99      VALUE 20.
014200     05  FILLER          PIC X(14).
014300*
014400 01  HEADING-LINE-1.
014500     05  FILLER          PIC X(7)    VALUE "DATE:  ".
014600     05  HL1-MONTH       PIC 9(2).
014700     05  FILLER          PIC X(1)    VALUE "/".
014800     05  HL1-DAY         PIC 9(2).
014900     05  FILLER          PIC X(1)    VALUE "/".
015000     05  HL1-YEAR        PIC 9(4).
015100     05  FILLER          PIC X(15)   VALUE SPACE.
015200     05  FILLER          PIC X(20)   VALUE "INVENTORY VALUATION ".
015300     05  FILLER          PIC X(20)   VALUE "REPORT              ".
015400     05  FILLER          PIC X(12)   VALUE "      PAGE: ".
015500     05  HL1-PAGE-NUMBER PIC ZZZ9.
015600     05  FILLER          PIC X(44)   VALUE SPACE.
015700*
015800 01  HEADING-LINE-2.
015900     05  FILLER          PIC X(8)    VALUE "PRODUCT ".
016000     05  FILLER          PIC X(20)   VALUE "PRODUCT NAME        ".
016100     05  FILLER          PIC X(20)   VALUE "CATEGORY            ".
016200     05  FILLER          PIC X(13)   VALUE "  UNIT PRICE ".
016300     05  FILLER          PIC X(11)   VALUE "  QUANTITY ".
016400     05  FILLER          PIC X(16)   VALUE "  EXTENDED VALUE".
016500     05  FILLER          PIC X(44)   VALUE SPACE.
016600*
016700 01  HEADING-LINE-3.
016800     05  FILLER          PIC X(8)    VALUE "ID      ".
016900     05  FILLER          PIC X(84)   VALUE SPACE.
017000     05  FILLER          PIC X(40)   VALUE SPACE.
017100*
017200 01  VALUATION-LINE.
017300     05  FILLER              PIC X(01)   VALUE SPACE.
017400     05  VL-PRODUCT-ID       PIC 9(06).
017500     05  FILLER              PIC X(02)   VALUE SPACE.
017600     05  VL-PRODUCT-NAME     PIC X(30).
017700     05  VL-PRODUCT-CATEGORY PIC X(20).
017800     05  FILLER              PIC X(01)   VALUE SPACE.
017900     05  VL-UNIT-PRICE       PIC ZZZ,ZZ9.99.
018000     05  FILLER              PIC X(02)   VALUE SPACE.
018100     05  VL-QUANTITY         PIC Z,ZZZ,ZZ9.
018200     05  FILLER              PIC X(02)   VALUE SPACE.
018300     05  VL-EXTENDED-VALUE   PIC ZZZ,ZZZ,ZZ9.99.
018400     05  FILLER              PIC X(35)   VALUE SPACE.
018500*
018600 01  GRAND-TOTAL-LINE.
018700     05  FILLER              PIC X(23)   VALUE SPACE.
018800     05  FILLER              PIC X(22)   VALUE "TOTAL INVENTORY VALUE ".
018900     05  GTL-TOTAL-VALUE     PIC Z,ZZZ,ZZZ,ZZ9.99.
019000     05  FILLER              PIC X(71)   VALUE SPACE.
019100*
019200 01  COUNTS-LINE.
019300     05  FILLER              PIC X(08)   VALUE "COUNTS: ".
019400     05  FILLER              PIC X(10)   VALUE "READ     =".
019500     05  CTL-READ-COUNT      PIC ZZZ,ZZ9.
019600     05  FILLER              PIC X(12)   VALUE "  ACCEPTED =".
019700     05  CTL-ACCEPTED-COUNT  PIC ZZZ,ZZ9.
019800     05  FILLER              PIC X(12)   VALUE "  REJECTED =".
019900     05  CTL-REJECTED-COUNT  PIC ZZZ,ZZ9.
020000     05  FILLER              PIC X(69)   VALUE SPACE.
020100*
020200 PROCEDURE DIVISION.
020300*
020400 000-PRINT-VALUATION-REPORT.
020500*
020600     OPEN INPUT RUN-CONTROL.
020700     PERFORM 110-READ-RUN-CONTROL THRU 110-EXIT.
020800     CLOSE RUN-CONTROL.
020900     OPEN OUTPUT VALUATION-REPORT.
021000     PERFORM 100-FORMAT-REPORT-HEADING THRU 100-EXIT.
021100     SORT SORTWORK
021200         ON ASCENDING KEY SW-PRODUCT-NAME
021300         INPUT PROCEDURE IS 200-LOAD-SORT-FILE THRU 200-EXIT
021400         OUTPUT PROCEDURE IS 300-PRINT-VALUATION-LINES THRU 300-EXIT.
021500     PERFORM 500-PRINT-GRAND-TOTAL-LINE THRU 500-EXIT.
021600     PERFORM 520-PRINT-TRANSACTION-COUNTS THRU 520-EXIT.
021700     CLOSE VALUATION-REPORT.
021800     STOP RUN.
021900*
022000 100-FORMAT-REPORT-HEADING.
022100*
022200     ACCEPT CD-DATE-FIELD FROM DATE.
022300     MOVE CD-MONTH     TO HL1-MONTH.
022400     MOVE CD-DAY       TO HL1-DAY.
022500     MOVE CD-CENTURY   TO HL1-YEAR (1:2).
022600     MOVE CD-YEAR-2     TO HL1-YEAR (3:2).
022700 100-EXIT.
022800*
022900     EXIT.
023000*
023100 110-READ-RUN-CONTROL.
023200*
023300     READ RUN-CONTROL INTO RUN-CONTROL-RECORD
023400         AT END
023500             MOVE ZERO TO RC-TRANSACTIONS-READ
023600                          RC-TRANSACTIONS-ACCEPTED
023700                          RC-TRANSACTIONS-REJECTED.
023800     IF NOT RUNCNTS-SUCCESSFUL AND RUNCNTS-FILE-STATUS NOT = "10"
023900         DISPLAY "READ ERROR ON RUNCNTS, STATUS "
024000             RUNCNTS-FILE-STATUS.
024100     IF RUNCNTS-FILE-STATUS = "00" AND RC-COUNTS-ALPHA NOT NUMERIC
024200         DISPLAY "RUNCNTS HAND-OFF RECORD GARBLED, COUNTS ZEROED"
024300         MOVE ZERO TO RC-TRANSACTIONS-READ
024400                      RC-TRANSACTIONS-ACCEPTED
024500                      RC-TRANSACTIONS-REJECTED.
024600 110-EXIT.
024700*
024800     EXIT.
024900*
025000 200-LOAD-SORT-FILE.
025100*
025200     OPEN INPUT PRODUCT-MASTER-OUT.
025300     PERFORM 210-RELEASE-ONE-PRODUCT THRU 210-EXIT
025400         WITH TEST AFTER
025500         UNTIL PRODMSTO-EOF.
025600     CLOSE PRODUCT-MASTER-OUT.
025700 200-EXIT.
025800*
025900     EXIT.
026000*
026100 210-RELEASE-ONE-PRODUCT.
026200*
026300     READ PRODUCT-MASTER-OUT INTO PM-PRODUCT-MASTER-RECORD
026400         AT END
026500             SET PRODMSTO-EOF TO TRUE
026600             GO TO 210-EXIT.
026700     IF PM-PRODUCT-KEY NOT NUMERIC
026800         DISPLAY "PRODMSTO RECORD GARBLED, PRODUCT ID "
026900             "NOT NUMERIC, ENTRY SKIPPED"
027000         GO TO 210-EXIT.
027100     MOVE PM-PRODUCT-MASTER-RECORD TO SORT-WORK-AREA.
027200     RELEASE SORT-WORK-AREA.
027300 210-EXIT.
027400*
027500     EXIT.
027600*
027700 300-PRINT-VALUATION-LINES.
027800*
027900     PERFORM 310-RETURN-PRODUCT THRU 310-EXIT
028000         WITH TEST AFTER
028100         UNTIL SORTWORK-EOF.
028200 300-EXIT.
028300*
028400     EXIT.
028500*
028600 310-RETURN-PRODUCT.
028700*
028800     RETURN SORTWORK INTO SORT-WORK-AREA
028900         AT END
029000             SET SORTWORK-EOF TO TRUE
029100             GO TO 310-EXIT.
029200     PERFORM 320-PRINT-ONE-PRODUCT THRU 320-EXIT.
029300 310-EXIT.
029400*
029500     EXIT.
029600*
029700 320-PRINT-ONE-PRODUCT.
029800*
029900     IF LINE-COUNT > LINES-ON-PAGE
030000         PERFORM 330-PRINT-HEADING-LINES THRU 330-EXIT.
030100     IF SW-PRODUCT-ID-ALPHA NOT NUMERIC
030200         DISPLAY "SORTWORK RECORD GARBLED, PRODUCT ID NOT "
030300             "NUMERIC, LINE SKIPPED"
030400         GO TO 320-EXIT.
030500     MOVE SW-PRODUCT-ID           TO VL-PRODUCT-ID.
030600     MOVE SW-PRODUCT-NAME         TO VL-PRODUCT-NAME.
030700     MOVE SW-PRODUCT-CATEGORY     TO VL-PRODUCT-CATEGORY.
030800     MOVE SW-UNIT-PRICE           TO VL-UNIT-PRICE.
030900     MOVE SW-ON-HAND-QTY          TO VL-QUANTITY.
031000     COMPUTE WK-EXTENDED-VALUE ROUNDED =
031100         SW-UNIT-PRICE * SW-ON-HAND-QTY.
031200     MOVE WK-EXTENDED-VALUE       TO VL-EXTENDED-VALUE.
031300     MOVE VALUATION-LINE TO PRINT-AREA.
031400     PERFORM 350-WRITE-REPORT-LINE THRU 350-EXIT.
031500     MOVE 1 TO SPACE-CONTROL.
031600     ADD WK-EXTENDED-VALUE TO WK-GRAND-TOTAL.
031700 320-EXIT.
031800*
031900     EXIT.
032000*
032100 330-PRINT-HEADING-LINES.
032200*
032300     ADD 1 TO PAGE-COUNT.
032400     MOVE PAGE-COUNT     TO HL1-PAGE-NUMBER.
032500     MOVE HEADING-LINE-1 TO PRINT-AREA.
032600     PERFORM 340-WRITE-PAGE-TOP-LINE THRU 340-EXIT.
032700     MOVE HEADING-LINE-2 TO PRINT-AREA.
032800     MOVE 1 TO SPACE-CONTROL.
032900     PERFORM 350-WRITE-REPORT-LINE THRU 350-EXIT.
033000     MOVE HEADING-LINE-3 TO PRINT-AREA.
033100     MOVE 1 TO SPACE-CONTROL.
033200     PERFORM 350-WRITE-REPORT-LINE THRU 350-EXIT.
033300     MOVE 2 TO SPACE-CONTROL.
033400 330-EXIT.
033500*
033600     EXIT.
033700*
033800 340-WRITE-PAGE-TOP-LINE.
033900*
034000     WRITE PRINT-AREA AFTER ADVANCING PAGE.
034100     MOVE 1 TO LINE-COUNT.
034200 340-EXIT.
034300*
034400     EXIT.
034500*
034600 350-WRITE-REPORT-LINE.
034700*
034800     WRITE PRINT-AREA AFTER ADVANCING SPACE-CONTROL LINES.
034900     ADD SPACE-CONTROL TO LINE-COUNT.
035000 350-EXIT.
035100*
035200     EXIT.
035300*
035400 500-PRINT-GRAND-TOTAL-LINE.
035500*
035600     MOVE WK-GRAND-TOTAL TO GTL-TOTAL-VALUE.
035700     MOVE GRAND-TOTAL-LINE TO PRINT-AREA.
035800     MOVE 2 TO SPACE-CONTROL.
035900     PERFORM 350-WRITE-REPORT-LINE THRU 350-EXIT.
036000 500-EXIT.
036100*
036200     EXIT.
036300*
036400 520-PRINT-TRANSACTION-COUNTS.
036500*
036600     MOVE RC-TRANSACTIONS-READ     TO CTL-READ-COUNT.
036700     MOVE RC-TRANSACTIONS-ACCEPTED TO CTL-ACCEPTED-COUNT.
036800     MOVE RC-TRANSACTIONS-REJECTED TO CTL-REJECTED-COUNT.
036900     MOVE COUNTS-LINE TO PRINT-AREA.
037000     MOVE 2 TO SPACE-CONTROL.
037100     PERFORM 350-WRITE-REPORT-LINE THRU 350-EXIT.
037200 520-EXIT.
037300*
037400     EXIT.

000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.  UPD2000.
000400 AUTHOR.  R B TRENT.
000500 INSTALLATION.  MIDSTATE WAREHOUSING AND SUPPLY - DATA CENTER.
000600 DATE-WRITTEN.  02/11/86.
000700 DATE-COMPILED.
000800 SECURITY.  UNCLASSIFIED.
000900*
001000******************************************************************
001100** UPD2000 -- PRODUCT MASTER MAINTENANCE (TRANSACTION APPLY)     *
001200**                                                                *
001300** LOADS THE PRODUCT MASTER INTO A STORAGE TABLE, APPLIES THE    *
001400** DAY'S ADD/UPDATE/DELETE/STOCK-ADJUST/STOCK-TRANSFER           *
001500** TRANSACTIONS AGAINST THE TABLE, WRITES AN AUDIT LINE FOR      *
001600** EVERY TRANSACTION REJECTED, AND REWRITES THE MASTER IN        *
001700** ASCENDING PRODUCT-ID ORDER FOR THE NEXT RUN.                  *
001800**                                                                *
001900** CHANGE LOG                                                    *
002000** ----------                                                    *
002100** 1986-02-11  RBT  ORIGINAL PROGRAM FOR STOREROOM REWRITE.      *
002200** 1986-09-03  RBT  ADDED STOCK TRANSFER TRANSACTION TYPE.       *
002300** 1989-04-17  LMK  INCREASED TABLE SIZE TO 3000 ENTRIES,        *
002400**                  WAREHOUSE B CUTOVER.                         *
002500** 1991-07-30  LMK  ADDED CATEGORY FIELD TO ADD/UPDATE.          *
002600** 1994-11-02  TGW  CORRECTED INSUFFICIENT-STOCK CHECK ON STOCK  *
002700**                  TRANSFER, TICKET STOR-0198.                  *
002800** 1996-02-28  TGW  DUPLICATE-NAME CHECK ADDED TO ADD, TICKET    *
002900**                  STOR-0233.                                   *
003000** 1998-10-05  CJH  Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS IN THIS *
003100**                  PROGRAM OR ITS FILES.  TICKET STOR-0440.     *
003200** 1999-03-11  CJH  RUN-CONTROL HANDOFF RECORD ADDED SO RPT4000  *
003300**                  CAN PRINT READ/ACCEPTED/REJECTED COUNTS      *
003400**                  WITHOUT RERUNNING THIS STEP.  TICKET         *
003500**                  STOR-0451.                                   *
003600** 2003-05-19  DWP  WIDENED MASTER RECORD FILLER, TICKET         *
003700**                  STOR-0622.                                   *
003800** 2007-01-09  DWP  REJECT ON ZERO STOCK-ADJUST AMOUNT PER       *
003900**                  AUDIT FINDING, TICKET STOR-0701.             *
004000** 2011-06-14  PAK  AUDITLOG NOW ENDS WITH A TOTAL-REJECTED      *
004100**                  LINE.  ZERO-AMOUNT ADJUST/TRANSFER NO LONGER *
004200**                  LOGS AS INSUFFICIENT STOCK.  TICKET          *
004300**                  STOR-0759.                                   *
004400** 2014-08-22  PAK  PROD-ID AND PROD-ID-2 NOW VALIDATED NOT      *
004500**                  NUMERIC BEFORE USE ON UP/DE/SA/TR, AND A     *
004600**                  GARBLED PRODUCT-ID ON PRODMSTI IS SKIPPED    *
004700**                  RATHER THAN LOADED.  TICKET STOR-0788.       *
004800** 2016-11-03  RBT  RECODED TO THRU-RANGE PERFORMS WITH EXIT     *
004900**                  PARAGRAPHS AND GO TO ON THE REJECT/NOT-FOUND *
005000**                  BRANCHES, PER DP STANDARDS REVIEW.  TICKET   *
005100**                  STOR-0810.                                  *
005200******************************************************************
005300*
005400 ENVIRONMENT DIVISION.
005500*
005600 CONFIGURATION SECTION.
005700*
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000*
006100 INPUT-OUTPUT SECTION.
006200*
006300 FILE-CONTROL.
006400*
006500     SELECT PRODUCT-MASTER-IN  ASSIGN TO PRODMSTI.
006600     SELECT TRANSACTION-FILE   ASSIGN TO TRANFILE.
006700     SELECT PRODUCT-MASTER-OUT ASSIGN TO PRODMSTO
006800                               FILE STATUS IS PRODMSTO-FILE-STATUS.
006900     SELECT AUDIT-LOG          ASSIGN TO AUDITLOG
007000                               FILE STATUS IS AUDITLOG-FILE-STATUS.
007100     SELECT RUN-CONTROL        ASSIGN TO RUNCNTS
007200                               FILE STATUS IS RUNCNTS-FILE-STATUS.
007300*
007400 DATA DIVISION.
007500*
007600 FILE SECTION.
007700*
007800 FD  PRODUCT-MASTER-IN
007900     RECORDING MODE IS F.
008000*
008100 01  PM-IN-RECORD-AREA           PIC X(138).
008200*
008300 FD  TRANSACTION-FILE
008400     RECORDING MODE IS F.
008500*
008600 01  TR-RECORD-AREA              PIC X(146).
008700*
008800 FD  PRODUCT-MASTER-OUT
008900     RECORDING MODE IS F.
009000*
009100 01  PM-OUT-RECORD-AREA          PIC X(138).
009200*
009300 FD  AUDIT-LOG.
009400*
009500 01  AUDIT-PRINT-AREA            PIC X(132).
009600*
009700 FD  RUN-CONTROL
009800     RECORDING MODE IS F.
009900*
010000 01  RUN-CONTROL-RECORD-AREA     PIC X(36).
010100*
010200 WORKING-STORAGE SECTION.
010300*
010400 77  WS-REASON-CODE                  PIC X(20)   VALUE SPACE.
010500     88  REASON-NOT-FOUND            VALUE "NOT FOUND".
010600     88  REASON-INVALID-PRODUCT-ID   VALUE "INVALID PRODUCT ID".
010700     88  REASON-INSUFFICIENT-STOCK   VALUE "INSUFFICIENT STOCK".
010800     88  REASON-INVALID-TRAN-CODE    VALUE "INVALID TRANSACTION CODE".
010900     88  REASON-DUPLICATE-NAME       VALUE "DUPLICATE NAME".
011000     88  REASON-INVALID-PRODUCT-DATA VALUE "INVALID PRODUCT DATA".
011100*
011200 01  SWITCHES.
011300     05  PRODMSTI-EOF-SWITCH         PIC X       VALUE "N".
011400         88  PRODMSTI-EOF                         VALUE "Y".
011500     05  TRANSACTION-EOF-SWITCH      PIC X       VALUE "N".
011600         88  TRANSACTION-EOF                     VALUE "Y".
011700     05  MASTER-FOUND-SWITCH         PIC X       VALUE "N".
011800         88  MASTER-FOUND                        VALUE "Y".
011900     05  SOURCE-FOUND-SWITCH         PIC X       VALUE "N".
012000         88  SOURCE-FOUND                        VALUE "Y".
012100     05  DEST-FOUND-SWITCH           PIC X       VALUE "N".
012200         88  DEST-FOUND                          VALUE "Y".
012300     05  NAME-DUPLICATE-SWITCH       PIC X       VALUE "N".
012400         88  NAME-IS-DUPLICATE                   VALUE "Y".
012500     05  TRANSACTION-REJECTED-SWITCH PIC X       VALUE "N".
012600         88  TRANSACTION-REJECTED                VALUE "Y".
012700     05  FILLER                      PIC X(03).
012800*
012900 01  FILE-STATUS-FIELDS.
013000     05  PRODMSTO-FILE-STATUS       PIC XX.
013100         88  PRODMSTO-SUCCESSFUL            VALUE "00".
013200     05  AUDITLOG-FILE-STATUS       PIC XX.
013300         88  AUDITLOG-SUCCESSFUL            VALUE "00".
013400     05  RUNCNTS-FILE-STATUS        PIC XX.
013500         88  RUNCNTS-SUCCESSFUL             VALUE "00".
013600     05  FILLER                     PIC X(02).
013700*
013800 01  WS-COUNTERS.
013900     05  WK-TRANSACTIONS-READ        PIC S9(7)   COMP VALUE ZERO.
014000     05  WK-TRANSACTIONS-ACCEPTED    PIC S9(7)   COMP VALUE ZERO.
014100     05  WK-TRANSACTIONS-REJECTED    PIC S9(7)   COMP VALUE ZERO.
014200     05  WK-PRODUCT-COUNT            PIC S9(7)   COMP VALUE ZERO.
014300     05  WK-HIGH-PRODUCT-ID          PIC S9(7)   COMP VALUE ZERO.
014400     05  FILLER                      PIC X(02).
014500*
014600 01  AUDIT-TOTAL-FIELDS.
014700     05  WK-REJECTED-COUNT-ED        PIC ZZZ,ZZ9.
014800     05  FILLER                      PIC X(02).
014900*
015000*    PRODUCT MASTER MASTER-DATA RECORD, AS READ FROM PRODMSTI
015100*    AND WRITTEN TO PRODMSTO.  COPIED SO UPD2000 AND RPT4000
015200*    NEVER DISAGREE ON THE LAYOUT.
015300     COPY PRODMAST.
015400*
015500*    TRANSACTION RECORD, AS READ FROM TRANFILE.  THIS LAYOUT IS
015600*    ONLY EVER TOUCHED BY UPD2000, SO IT IS KEPT HERE RATHER
015700*    THAN PULLED OUT TO A COPY MEMBER.
015800 01  TRANSACTION-RECORD.
015900     05  TR-CODE                     PIC X(02).
016000         88  TR-ADD-PRODUCT                  VALUE "AD".
016100         88  TR-UPDATE-PRODUCT                VALUE "UP".
016200         88  TR-DELETE-PRODUCT                VALUE "DE".
016300         88  TR-STOCK-ADJUST                  VALUE "SA".
016400         88  TR-STOCK-TRANSFER                 VALUE "TR".
016500     05  TR-PROD-ID                  PIC 9(06).
016600     05  TR-PROD-ID-ALPHA REDEFINES
016700         TR-PROD-ID                  PIC X(06).
016800     05  TR-PROD-ID-2                PIC 9(06).
016900     05  TR-PROD-ID-2-ALPHA REDEFINES
017000         TR-PROD-ID-2                PIC X(06).
017100     05  TR-NAME                     PIC X(30).
017200     05  TR-DESC                     PIC X(60).
017300     05  TR-PRICE                    PIC 9(07)V99.
017400     05  TR-QTY-SIGN                 PIC X(01).
017500         88  TR-QTY-ADD                       VALUE "+".
017600         88  TR-QTY-SUBTRACT                   VALUE "-".
017700     05  TR-QTY                      PIC 9(07).
017800     05  TR-CATEGORY                 PIC X(20).
017900     05  FILLER                      PIC X(05).
018000*
018100*    RUN-CONTROL HAND-OFF RECORD -- CARRIES THE TRANSACTION
018200*    COUNTS FORWARD TO RPT4000 SO THE VALUATION REPORT CAN
018300*    PRINT THEM WITHOUT REREADING TRANFILE.
018400 01  RUN-CONTROL-RECORD.
018500     05  RC-TRANSACTIONS-READ        PIC 9(07).
018600     05  RC-TRANSACTIONS-ACCEPTED    PIC 9(07).
018700     05  RC-TRANSACTIONS-REJECTED    PIC 9(07).
018800     05  FILLER                      PIC X(15).
018900*
019000*    PRODUCT MASTER STORAGE TABLE -- LOADED ONCE AT START OF
019100*    RUN AND HELD ASCENDING BY PRODUCT ID THROUGHOUT.  FIELDS
019200*    MIRROR PRODMAST FIELD FOR FIELD, PMT- IN PLACE OF PM-,
019300*    SINCE A TABLE ENTRY CANNOT CARRY A COPY MEMBER'S OWN
019400*    01-LEVEL HEADER.
019500 01  PRODUCT-MASTER-TABLE.
019600     05  PMT-TABLE-ENTRY OCCURS 1 TO 3000 TIMES
019700                         DEPENDING ON WK-PRODUCT-COUNT
019800                         ASCENDING KEY IS PMT-PRODUCT-ID
019900                         INDEXED BY PMT-IDX.
020000         10  PMT-PRODUCT-ID               PIC 9(06).
020100         10  PMT-PRODUCT-NAME             PIC X(30).
020200         10  PMT-PRODUCT-DESC             PIC X(60).
020300         10  PMT-PRICING-DATA.
020400             15  PMT-UNIT-PRICE           PIC 9(07)V99.
020500         10  PMT-INVENTORY-DATA.
020600             15  PMT-ON-HAND-QTY          PIC 9(07).
020700         10  PMT-PRODUCT-CATEGORY         PIC X(20).
020800         10  FILLER                       PIC X(06).
020900*
021000 01  TABLE-SEARCH-FIELDS.
021100     05  TBL-SOURCE-INDEX            PIC S9(7)   COMP.
021200     05  TBL-DEST-INDEX              PIC S9(7)   COMP.
021300     05  FILLER                      PIC X(02).
021400*
021500 01  STOCK-ADJUST-FIELDS.
021600     05  WK-SOURCE-PROD-ID           PIC 9(06).
021700     05  FILLER                      PIC X(02).
021800*
021900 PROCEDURE DIVISION.
022000*
022100 000-APPLY-INVENTORY-TRANSACTIONS.
022200*
022300     OPEN INPUT  PRODUCT-MASTER-IN
022400                 TRANSACTION-FILE
022500          OUTPUT PRODUCT-MASTER-OUT
022600                 AUDIT-LOG
022700                 RUN-CONTROL.
022800     PERFORM 200-LOAD-PRODUCT-MASTER-TABLE THRU 200-EXIT
022900         UNTIL PRODMSTI-EOF.
023000     PERFORM 310-READ-INVENTORY-TRANSACTION THRU 310-EXIT.
023100     PERFORM 300-APPLY-ONE-TRANSACTION THRU 300-EXIT
023200         UNTIL TRANSACTION-EOF.
023300     PERFORM 950-WRITE-PRODUCT-MASTER-TABLE THRU 950-EXIT.
023400     PERFORM 960-WRITE-RUN-CONTROL THRU 960-EXIT.
023500     PERFORM 970-WRITE-AUDIT-TOTAL-LINE THRU 970-EXIT.
023600     CLOSE PRODUCT-MASTER-IN
023700           TRANSACTION-FILE
023800           PRODUCT-MASTER-OUT
023900           AUDIT-LOG
024000           RUN-CONTROL.
024100     STOP RUN.
024200*
024300 200-LOAD-PRODUCT-MASTER-TABLE.
024400*
024500     PERFORM 210-READ-PRODUCT-MASTER THRU 210-EXIT.
024600     IF PRODMSTI-EOF
024700         GO TO 200-EXIT.
024800     IF PM-PRODUCT-KEY NOT NUMERIC
024900         DISPLAY "PRODMSTI RECORD GARBLED, PRODUCT ID "
025000             "NOT NUMERIC, ENTRY SKIPPED"
025100         GO TO 200-EXIT.
025200     ADD 1 TO WK-PRODUCT-COUNT.
025300     SET PMT-IDX TO WK-PRODUCT-COUNT.
025400     MOVE PM-PRODUCT-MASTER-RECORD
025500         TO PMT-TABLE-ENTRY (PMT-IDX).
025600     IF PM-PRODUCT-ID > WK-HIGH-PRODUCT-ID
025700         MOVE PM-PRODUCT-ID TO WK-HIGH-PRODUCT-ID.
025800 200-EXIT.
025900*
026000     EXIT.
026100*
026200 210-READ-PRODUCT-MASTER.
026300*
026400     READ PRODUCT-MASTER-IN INTO PM-PRODUCT-MASTER-RECORD
026500         AT END
026600             SET PRODMSTI-EOF TO TRUE.
026700 210-EXIT.
026800*
026900     EXIT.
027000*
027100 300-APPLY-ONE-TRANSACTION.
027200*
027300     ADD 1 TO WK-TRANSACTIONS-READ.
027400     MOVE "N" TO TRANSACTION-REJECTED-SWITCH.
027500     MOVE SPACE TO WS-REASON-CODE.
027600     EVALUATE TRUE
027700         WHEN TR-ADD-PRODUCT
027800             PERFORM 400-APPLY-ADD-TRANSACTION THRU 400-EXIT
027900         WHEN TR-UPDATE-PRODUCT
028000             PERFORM 500-APPLY-UPDATE-TRANSACTION THRU 500-EXIT
028100         WHEN TR-DELETE-PRODUCT
028200             PERFORM 600-APPLY-DELETE-TRANSACTION THRU 600-EXIT
028300         WHEN TR-STOCK-ADJUST
028400             PERFORM 700-APPLY-STOCK-ADJUST-TRANSACTION THRU 700-EXIT
028500         WHEN TR-STOCK-TRANSFER
028600             PERFORM 800-APPLY-STOCK-TRANSFER-TRANSACTION THRU 800-EXIT
028700         WHEN OTHER
028800             SET REASON-INVALID-TRAN-CODE TO TRUE
028900             SET TRANSACTION-REJECTED TO TRUE
029000     END-EVALUATE.
029100     IF TRANSACTION-REJECTED
029200         ADD 1 TO WK-TRANSACTIONS-REJECTED
029300         PERFORM 900-WRITE-AUDIT-LINE THRU 900-EXIT
029400     ELSE
029500         ADD 1 TO WK-TRANSACTIONS-ACCEPTED.
029600     PERFORM 310-READ-INVENTORY-TRANSACTION THRU 310-EXIT.
029700 300-EXIT.
029800*
029900     EXIT.
030000*
030100 310-READ-INVENTORY-TRANSACTION.
030200*
030300     READ TRANSACTION-FILE INTO TRANSACTION-RECORD
030400         AT END
030500             SET TRANSACTION-EOF TO TRUE.
030600 310-EXIT.
030700*
030800     EXIT.
030900*
031000 400-APPLY-ADD-TRANSACTION.
031100*
031200     IF TR-NAME = SPACE
031300         SET REASON-INVALID-PRODUCT-DATA TO TRUE
031400         SET TRANSACTION-REJECTED TO TRUE
031500         GO TO 400-EXIT.
031600     PERFORM 410-SEARCH-BY-NAME THRU 410-EXIT.
031700     IF NAME-IS-DUPLICATE
031800         SET REASON-DUPLICATE-NAME TO TRUE
031900         SET TRANSACTION-REJECTED TO TRUE
032000         GO TO 400-EXIT.
032100     PERFORM 420-BUILD-NEW-PRODUCT THRU 420-EXIT.
032200 400-EXIT.
032300*
032400     EXIT.
032500*
032600 410-SEARCH-BY-NAME.
032700*
032800     MOVE "N" TO NAME-DUPLICATE-SWITCH.
032900     IF WK-PRODUCT-COUNT = ZERO
033000         GO TO 410-EXIT.
033100     SET PMT-IDX TO 1.
033200     SEARCH PMT-TABLE-ENTRY
033300         AT END
033400             CONTINUE
033500         WHEN PMT-PRODUCT-NAME (PMT-IDX) = TR-NAME
033600             SET NAME-IS-DUPLICATE TO TRUE.
033700 410-EXIT.
033800*
033900     EXIT.
034000*
034100 420-BUILD-NEW-PRODUCT.
034200*
034300     ADD 1 TO WK-HIGH-PRODUCT-ID.
034400     ADD 1 TO WK-PRODUCT-COUNT.
034500     SET PMT-IDX TO WK-PRODUCT-COUNT.
034600     MOVE WK-HIGH-PRODUCT-ID    TO PMT-PRODUCT-ID (PMT-IDX).
034700     MOVE TR-NAME               TO PMT-PRODUCT-NAME (PMT-IDX).
034800     MOVE TR-DESC               TO PMT-PRODUCT-DESC (PMT-IDX).
034900     MOVE TR-PRICE              TO PMT-UNIT-PRICE (PMT-IDX).
035000     MOVE TR-QTY                TO PMT-ON-HAND-QTY (PMT-IDX).
035100     MOVE TR-CATEGORY           TO PMT-PRODUCT-CATEGORY (PMT-IDX).
035200 420-EXIT.
035300*
035400     EXIT.
035500*
035600 500-APPLY-UPDATE-TRANSACTION.
035700*
035800     IF TR-PROD-ID-ALPHA NOT NUMERIC OR TR-PROD-ID = ZERO
035900         SET REASON-INVALID-PRODUCT-ID TO TRUE
036000         SET TRANSACTION-REJECTED TO TRUE
036100         GO TO 500-EXIT.
036200     PERFORM 510-SEARCH-BY-PRODUCT-ID THRU 510-EXIT.
036300     IF NOT MASTER-FOUND
036400         SET REASON-NOT-FOUND TO TRUE
036500         SET TRANSACTION-REJECTED TO TRUE
036600         GO TO 500-EXIT.
036700     PERFORM 520-REPLACE-PRODUCT-FIELDS THRU 520-EXIT.
036800 500-EXIT.
036900*
037000     EXIT.
037100*
037200 510-SEARCH-BY-PRODUCT-ID.
037300*
037400     MOVE "N" TO MASTER-FOUND-SWITCH.
037500     IF WK-PRODUCT-COUNT = ZERO
037600         GO TO 510-EXIT.
037700     SET PMT-IDX TO 1.
037800     SEARCH ALL PMT-TABLE-ENTRY
037900         AT END
038000             CONTINUE
038100         WHEN PMT-PRODUCT-ID (PMT-IDX) = TR-PROD-ID
038200             SET MASTER-FOUND TO TRUE.
038300 510-EXIT.
038400*
038500     EXIT.
038600*
038700 520-REPLACE-PRODUCT-FIELDS.
038800*
038900     IF TR-NAME NOT = SPACE
039000         MOVE TR-NAME TO PMT-PRODUCT-NAME (PMT-IDX).
039100     IF TR-DESC NOT = SPACE
039200         MOVE TR-DESC TO PMT-PRODUCT-DESC (PMT-IDX).
039300     IF TR-CATEGORY NOT = SPACE
039400         MOVE TR-CATEGORY TO PMT-PRODUCT-CATEGORY (PMT-IDX).
039500     IF TR-PRICE > ZERO
039600         MOVE TR-PRICE TO PMT-UNIT-PRICE (PMT-IDX).
039700     IF TR-QTY-ADD
039800         MOVE TR-QTY TO PMT-ON-HAND-QTY (PMT-IDX).
039900 520-EXIT.
040000*
040100     EXIT.
040200*
040300 600-APPLY-DELETE-TRANSACTION.
040400*
040500     IF TR-PROD-ID-ALPHA NOT NUMERIC OR TR-PROD-ID = ZERO
040600         SET REASON-INVALID-PRODUCT-ID TO TRUE
040700         SET TRANSACTION-REJECTED TO TRUE
040800         GO TO 600-EXIT.
040900     PERFORM 510-SEARCH-BY-PRODUCT-ID THRU 510-EXIT.
041000     IF NOT MASTER-FOUND
041100         SET REASON-NOT-FOUND TO TRUE
041200         SET TRANSACTION-REJECTED TO TRUE
041300         GO TO 600-EXIT.
041400     PERFORM 610-REMOVE-TABLE-ENTRY THRU 610-EXIT.
041500 600-EXIT.
041600*
041700     EXIT.
041800*
041900 610-REMOVE-TABLE-ENTRY.
042000*
042100     PERFORM 620-SHIFT-TABLE-ENTRIES-DOWN THRU 620-EXIT
042200         VARYING PMT-IDX FROM PMT-IDX BY 1
042300         UNTIL PMT-IDX > WK-PRODUCT-COUNT - 1.
042400     SUBTRACT 1 FROM WK-PRODUCT-COUNT.
042500 610-EXIT.
042600*
042700     EXIT.
042800*
042900 620-SHIFT-TABLE-ENTRIES-DOWN.
043000*
043100     MOVE PMT-TABLE-ENTRY (PMT-IDX + 1) TO PMT-TABLE-ENTRY (PMT-IDX).
043200 620-EXIT.
043300*
043400     EXIT.
043500*
043600 700-APPLY-STOCK-ADJUST-TRANSACTION.
043700*
043800     IF TR-PROD-ID-ALPHA NOT NUMERIC OR TR-PROD-ID = ZERO
043900         SET REASON-INVALID-PRODUCT-ID TO TRUE
044000         SET TRANSACTION-REJECTED TO TRUE
044100         GO TO 700-EXIT.
044200     PERFORM 510-SEARCH-BY-PRODUCT-ID THRU 510-EXIT.
044300     IF NOT MASTER-FOUND
044400         SET REASON-NOT-FOUND TO TRUE
044500         SET TRANSACTION-REJECTED TO TRUE
044600         GO TO 700-EXIT.
044700     IF TR-QTY = ZERO
044800         SET REASON-INVALID-PRODUCT-DATA TO TRUE
044900         SET TRANSACTION-REJECTED TO TRUE
045000         GO TO 700-EXIT.
045100     PERFORM 710-ADJUST-PRODUCT-QUANTITY THRU 710-EXIT.
045200 700-EXIT.
045300*
045400     EXIT.
045500*
045600 710-ADJUST-PRODUCT-QUANTITY.
045700*
045800     IF TR-QTY-ADD
045900         ADD TR-QTY TO PMT-ON-HAND-QTY (PMT-IDX)
046000         GO TO 710-EXIT.
046100     IF TR-QTY > PMT-ON-HAND-QTY (PMT-IDX)
046200         SET REASON-INSUFFICIENT-STOCK TO TRUE
046300         SET TRANSACTION-REJECTED TO TRUE
046400         GO TO 710-EXIT.
046500     SUBTRACT TR-QTY FROM PMT-ON-HAND-QTY (PMT-IDX).
046600 710-EXIT.
046700*
046800     EXIT.
046900*
047000 800-APPLY-STOCK-TRANSFER-TRANSACTION.
047100*
047200     IF TR-PROD-ID-ALPHA NOT NUMERIC OR TR-PROD-ID-2-ALPHA NOT NUMERIC
047300         OR TR-PROD-ID = ZERO OR TR-PROD-ID-2 = ZERO
047400         SET REASON-INVALID-PRODUCT-ID TO TRUE
047500         SET TRANSACTION-REJECTED TO TRUE
047600         GO TO 800-EXIT.
047700     IF TR-PROD-ID = TR-PROD-ID-2
047800         SET REASON-INVALID-PRODUCT-ID TO TRUE
047900         SET TRANSACTION-REJECTED TO TRUE
048000         GO TO 800-EXIT.
048100     PERFORM 810-LOCATE-TRANSFER-PRODUCTS THRU 810-EXIT.
048200 800-EXIT.
048300*
048400     EXIT.
048500*
048600 810-LOCATE-TRANSFER-PRODUCTS.
048700*
048800     MOVE TR-PROD-ID          TO WK-SOURCE-PROD-ID.
048900     PERFORM 510-SEARCH-BY-PRODUCT-ID THRU 510-EXIT.
049000     MOVE MASTER-FOUND-SWITCH TO SOURCE-FOUND-SWITCH.
049100     IF SOURCE-FOUND
049200         SET TBL-SOURCE-INDEX TO PMT-IDX.
049300     MOVE TR-PROD-ID-2        TO TR-PROD-ID.
049400     PERFORM 510-SEARCH-BY-PRODUCT-ID THRU 510-EXIT.
049500     MOVE MASTER-FOUND-SWITCH TO DEST-FOUND-SWITCH.
049600     IF DEST-FOUND
049700         SET TBL-DEST-INDEX TO PMT-IDX.
049800     MOVE WK-SOURCE-PROD-ID   TO TR-PROD-ID.
049900     IF NOT SOURCE-FOUND OR NOT DEST-FOUND
050000         SET REASON-NOT-FOUND TO TRUE
050100         SET TRANSACTION-REJECTED TO TRUE
050200         GO TO 810-EXIT.
050300     PERFORM 820-APPLY-TRANSFER-AMOUNT THRU 820-EXIT.
050400 810-EXIT.
050500*
050600     EXIT.
050700*
050800 820-APPLY-TRANSFER-AMOUNT.
050900*
051000     IF TR-QTY = ZERO
051100         SET REASON-INVALID-PRODUCT-DATA TO TRUE
051200         SET TRANSACTION-REJECTED TO TRUE
051300         GO TO 820-EXIT.
051400     IF TR-QTY > PMT-ON-HAND-QTY (TBL-SOURCE-INDEX)
051500         SET REASON-INSUFFICIENT-STOCK TO TRUE
051600         SET TRANSACTION-REJECTED TO TRUE
051700         GO TO 820-EXIT.
051800     SUBTRACT TR-QTY FROM PMT-ON-HAND-QTY (TBL-SOURCE-INDEX).
051900     ADD      TR-QTY TO   PMT-ON-HAND-QTY (TBL-DEST-INDEX).
052000 820-EXIT.
052100*
052200     EXIT.
052300*
052400 900-WRITE-AUDIT-LINE.
052500*
052600     MOVE SPACE TO AUDIT-PRINT-AREA.
052700     STRING TR-CODE              DELIMITED BY SIZE
052800             "  PRODUCT ID "     DELIMITED BY SIZE
052900             TR-PROD-ID          DELIMITED BY SIZE
053000             "  "                DELIMITED BY SIZE
053100             WS-REASON-CODE      DELIMITED BY SIZE
053200         INTO AUDIT-PRINT-AREA.
053300     WRITE AUDIT-PRINT-AREA.
053400     IF NOT AUDITLOG-SUCCESSFUL
053500         DISPLAY "WRITE ERROR ON AUDITLOG, STATUS "
053600             AUDITLOG-FILE-STATUS.
053700 900-EXIT.
053800*
053900     EXIT.
054000*
054100 950-WRITE-PRODUCT-MASTER-TABLE.
054200*
054300     PERFORM 955-WRITE-ONE-MASTER-ENTRY THRU 955-EXIT
054400         VARYING PMT-IDX FROM 1 BY 1
054500         UNTIL PMT-IDX > WK-PRODUCT-COUNT.
054600 950-EXIT.
054700*
054800     EXIT.
054900*
055000 955-WRITE-ONE-MASTER-ENTRY.
055100*
055200     WRITE PM-OUT-RECORD-AREA FROM PMT-TABLE-ENTRY (PMT-IDX).
055300     IF NOT PRODMSTO-SUCCESSFUL
055400         DISPLAY "WRITE ERROR ON PRODMSTO, STATUS "
055500             PRODMSTO-FILE-STATUS.
055600 955-EXIT.
055700*
055800     EXIT.
055900*
056000 960-WRITE-RUN-CONTROL.
056100*
056200     MOVE WK-TRANSACTIONS-READ     TO RC-TRANSACTIONS-READ.
056300     MOVE WK-TRANSACTIONS-ACCEPTED TO RC-TRANSACTIONS-ACCEPTED.
056400     MOVE WK-TRANSACTIONS-REJECTED TO RC-TRANSACTIONS-REJECTED.
056500     WRITE RUN-CONTROL-RECORD-AREA FROM RUN-CONTROL-RECORD.
056600     IF NOT RUNCNTS-SUCCESSFUL
056700         DISPLAY "WRITE ERROR ON RUNCNTS, STATUS "
056800             RUNCNTS-FILE-STATUS.
056900 960-EXIT.
057000*
057100     EXIT.
057200*
057300 970-WRITE-AUDIT-TOTAL-LINE.
057400*
057500     MOVE WK-TRANSACTIONS-REJECTED TO WK-REJECTED-COUNT-ED.
057600     MOVE SPACE TO AUDIT-PRINT-AREA.
057700     STRING "TOTAL TRANSACTIONS REJECTED "  DELIMITED BY SIZE
057800             WK-REJECTED-COUNT-ED            DELIMITED BY SIZE
057900         INTO AUDIT-PRINT-AREA.
058000     WRITE AUDIT-PRINT-AREA.
058100     IF NOT AUDITLOG-SUCCESSFUL
058200         DISPLAY "WRITE ERROR ON AUDITLOG, STATUS "
058300             AUDITLOG-FILE-STATUS.
058400 970-EXIT.
058500*
058600     EXIT.
